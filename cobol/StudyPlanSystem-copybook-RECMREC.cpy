000100*****************************************************************         
000200*RECOMMENDATION RECORD - WRITTEN AT MOST ONCE PER SUBJECT THAT            
000300*HAS ONE OR MORE LOGGED SESSIONS.  STATUS IS ALWAYS "PENDING" ON          
000400*CREATION - NO PROGRAM IN THIS SYSTEM EVER CHANGES IT.                    
000500*****************************************************************         
000600 01  RECOMMENDATION-REC.                                                  
000700     05  REC-PLAN-ID-O           PIC 9(9).                                
000800     05  REC-SUBJECT-ID-O        PIC 9(9).                                
000900     05  REC-TYPE-O              PIC X(22).                               
001000         88  REC-IS-TIME-ADJ         VALUE "TIME_ADJUSTMENT".             
001100         88  REC-IS-DIFF-CHG         VALUE "DIFFICULTY_CHANGE".           
001200         88  REC-IS-SCHED-MOD       VALUE "SCHEDULE_MODIFICATION".        
001300                                                                          
001400     05  REC-VALUE-O             PIC X(15).                               
001500     05  REC-CONFIDENCE-O        PIC 9V999.                               
001600     05  REC-STATUS-O            PIC X(10).                               
001700         88  REC-IS-PENDING          VALUE "PENDING".                     
001800     05  REC-REASONING-O         PIC X(120).                              
001900     05  FILLER                  PIC X(9).                                

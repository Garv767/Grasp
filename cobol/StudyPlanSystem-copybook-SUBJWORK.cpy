000100*****************************************************************         
000200*SUBJWORK HAND-OFF RECORD - WRITTEN BY RECENGIN, READ BY RECSUMRY         
000300*IN THE NEXT JOB STEP.  THREE RECORD FORMATS SHARE THE SAME SLOT,         
000400*SELECTED BY WORK-REC-TYPE, MUCH LIKE THE PATDATA DETAIL/TRAILER          
000500*FILES THIS SHOP HAS ALWAYS RUN WITH -                                    
000600*    "H" - PLAN HEADER, WRITTEN FIRST.                                    
000700*    "D" - ONE PER SUBJECT PROCESSED, IN PLAN ORDER.                      
000800*    "T" - CONTROL-TOTALS TRAILER, WRITTEN LAST.                          
000900*****************************************************************         
001000 01  SUBJ-WORK-REC.                                                       
001100     05  WORK-REC-TYPE           PIC X(1).                                
001200         88  WORK-IS-HDR-REC         VALUE "H".                           
001300         88  WORK-IS-DTL-REC         VALUE "D".                           
001400         88  WORK-IS-TRL-REC         VALUE "T".                           
001500     05  WORK-REC-BODY           PIC X(76).                               
001600     05  FILLER                  PIC X(3).                                
001700                                                                          
001800 01  WORK-HDR-DATA REDEFINES WORK-REC-BODY.                               
001900     05  WORK-PLAN-ID            PIC 9(9).                                
002000     05  WORK-PLAN-TITLE         PIC X(40).                               
002100     05  FILLER                  PIC X(27).                               
002200                                                                          
002300 01  WORK-DTL-DATA REDEFINES WORK-REC-BODY.                               
002400     05  WORK-SUBJ-ID            PIC 9(9).                                
002500     05  WORK-SUBJ-NAME          PIC X(30).                               
002600     05  WORK-SESS-COUNT         PIC 9(5).                                
002700     05  WORK-AVG-PERF-PCT       PIC 999V9.                               
002800     05  WORK-AVG-DURATION       PIC 9(5)V9.                              
002900     05  WORK-PRODUCED-TYPE      PIC X(22).                               
003000                                                                          
003100 01  WORK-TRL-DATA REDEFINES WORK-REC-BODY.                               
003200     05  WORK-TOT-SUBJECTS       PIC 9(5).                                
003300     05  WORK-TOT-SESSIONS       PIC 9(7).                                
003400     05  WORK-TOT-TIME-ADJ       PIC 9(5).                                
003500     05  WORK-TOT-DIFF-CHG       PIC 9(5).                                
003600     05  WORK-TOT-SCHED-MOD      PIC 9(5).                                
003700     05  WORK-TOT-RECS           PIC 9(5).                                
003800     05  FILLER                  PIC X(44).                               

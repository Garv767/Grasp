000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  RECSUMRY.                                                   
000300 AUTHOR. L. DUQUETTE.                                                     
000400 INSTALLATION. COBOL DEV Center.                                          
000500 DATE-WRITTEN. 03/15/89.                                                  
000600 DATE-COMPILED. 03/15/89.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800                                                                          
000900*****************************************************************         
001000*REMARKS.                                                                 
001100*                                                                         
001200*          RUN-SUMMARY REPORT STEP FOR THE STUDY PLAN SYSTEM.             
001300*          READS THE SUBJWORK HAND-OFF FILE WRITTEN BY RECENGIN           
001400*          IN THE PRIOR JOB STEP AND PRINTS ONE DETAIL LINE PER           
001500*          SUBJECT PROCESSED, FOLLOWED BY THE CONTROL TOTALS.             
001600*                                                                         
001700*****************************************************************         
001800                                                                          
001900             SUBJWORK HAND-OFF FILE   -   DD1.SUBJWORK                    
002000                                                                          
002100             SUMMARY REPORT           -   DD1.RECSRPT                     
002200                                                                          
002300             DUMP FILE                -   SYSOUT                          
002400                                                                          
002500*****************************************************************         
002600*CHANGE LOG.                                                              
002700*                                                                         
002800*DATE       BY   REQUEST    DESCRIPTION                                   
002900*---------- ---- ---------- -------------------------------------         
003000*03/15/89   LTD  INIT       ORIGINAL PROGRAM.                             
003100*02/27/90   LTD  CR-0204    COLUMN HEADINGS WIDENED - LONGER              
003200*                           SUBJECT NAMES WERE RUNNING TOGETHER.          
003300*06/19/93   MM   CR-0318    PAGE BREAK NOW FIRES ON LINE COUNT            
003400*                           NOT SUBJECT COUNT - REPORT WAS MIS-           
003500*                           PAGINATING ON SHORT PLANS.                    
003600*10/04/03   KS   CR-0560    ADDED PER-TYPE RECOMMENDATION TOTALS          
003700*                           TO THE TRAILER LINE GROUP.                    
003800*                                                                         
003900*****************************************************************         
004000 ENVIRONMENT DIVISION.                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SOURCE-COMPUTER. IBM-390.                                                
004300 OBJECT-COMPUTER. IBM-390.                                                
004400 SPECIAL-NAMES.                                                           
004500     C01 IS TOP-OF-FORM.                                                  
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800     SELECT SYSOUT                                                        
004900     ASSIGN TO UT-S-SYSOUT                                                
005000       ORGANIZATION IS SEQUENTIAL.                                        
005100                                                                          
005200     SELECT SUBJWORK-FILE                                                 
005300     ASSIGN TO UT-S-SUBJWRK                                               
005400       ACCESS MODE IS SEQUENTIAL                                          
005500       FILE STATUS IS SWFCODE.                                            
005600                                                                          
005700     SELECT RECSRPT-FILE                                                  
005800     ASSIGN TO UT-S-RECSRPT                                               
005900       ACCESS MODE IS SEQUENTIAL                                          
006000       FILE STATUS IS RPFCODE.                                            
006100                                                                          
006200 DATA DIVISION.                                                           
006300 FILE SECTION.                                                            
006400 FD  SYSOUT                                                               
006500     RECORDING MODE IS F                                                  
006600     LABEL RECORDS ARE STANDARD                                           
006700     RECORD CONTAINS 80 CHARACTERS                                        
006800     BLOCK CONTAINS 0 RECORDS                                             
006900     DATA RECORD IS SYSOUT-REC.                                           
007000 01  SYSOUT-REC  PIC X(80).                                               
007100                                                                          
007200*THREE RECORD FORMATS SHARE THIS SLOT - SEE SUBJWORK COPYBOOK             
007300 FD  SUBJWORK-FILE                                                        
007400     RECORDING MODE IS F                                                  
007500     LABEL RECORDS ARE STANDARD                                           
007600     RECORD CONTAINS 80 CHARACTERS                                        
007700     BLOCK CONTAINS 0 RECORDS                                             
007800     DATA RECORD IS SUBJWORK-FILE-REC.                                    
007900 01  SUBJWORK-FILE-REC  PIC X(80).                                        
008000                                                                          
008100 FD  RECSRPT-FILE                                                         
008200     RECORDING MODE IS F                                                  
008300     LABEL RECORDS ARE STANDARD                                           
008400     RECORD CONTAINS 100 CHARACTERS                                       
008500     BLOCK CONTAINS 0 RECORDS                                             
008600     DATA RECORD IS RPT-REC.                                              
008700 01  RPT-REC  PIC X(100).                                                 
008800                                                                          
008900 WORKING-STORAGE SECTION.                                                 
009000                                                                          
009100 01  FILE-STATUS-CODES.                                                   
009200     05  SWFCODE                 PIC X(2).                                
009300         88  SW-CODE-READ            VALUE SPACES.                        
009400         88  SW-NO-MORE-DATA         VALUE "10".                          
009500     05  RPFCODE                 PIC X(2).                                
009600         88  RP-CODE-WRITE           VALUE SPACES.                        
009700                                                                          
009800 COPY SUBJWORK.                                                           
009900** HAND-OFF FILE LAYOUT - SAME COPYBOOK RECENGIN WRITES FROM              
010000                                                                          
010100 COPY ABENDREC.                                                           
010200** COMMON ABEND DISPLAY RECORD                                            
010300                                                                          
010400 01  WS-HDR-REC.                                                          
010500     05  FILLER                  PIC X(1)  VALUE " ".                     
010600     05  FILLER                  PIC X(13) VALUE "STUDY PLAN ID".         
010700     05  HDR-PLAN-ID-O            PIC 9(9).                               
010800     05  FILLER                  PIC X(3)  VALUE SPACES.                  
010900     05  HDR-PLAN-TITLE-O         PIC X(40).                              
011000     05  FILLER                  PIC X(10) VALUE "PAGE NBR:".             
011100     05  HDR-PAGE-NBR-O           PIC ZZ9.                                
011200                                                                          
011300 01  WS-COLM-HDR-REC.                                                     
011400     05  FILLER            PIC X(1)  VALUE " ".                           
011500     05  FILLER            PIC X(11) VALUE "SUBJECT-ID".                  
011600     05  FILLER            PIC X(32) VALUE "SUBJECT NAME".                
011700     05  FILLER            PIC X(8)  VALUE "SESS CT".                     
011800     05  FILLER            PIC X(10) VALUE "AVG PERF".                    
011900     05  FILLER            PIC X(10) VALUE "AVG DUR".                     
012000     05  FILLER            PIC X(22) VALUE "RECOMMENDATION".              
012100                                                                          
012200 01  WS-DETAIL-REC.                                                       
012300     05  FILLER                  PIC X(1) VALUE " ".                      
012400     05  DTL-SUBJ-ID-O           PIC 9(9).                                
012500     05  FILLER                  PIC X(2) VALUE SPACES.                   
012600     05  DTL-SUBJ-NAME-O         PIC X(30).                               
012700     05  FILLER                  PIC X(2) VALUE SPACES.                   
012800     05  DTL-SESS-COUNT-O        PIC ZZZZ9.                               
012900     05  FILLER                  PIC X(3) VALUE SPACES.                   
013000     05  DTL-AVG-PERF-O          PIC ZZ9.9.                               
013100     05  FILLER                  PIC X(1) VALUE "%".                      
013200     05  FILLER                  PIC X(2) VALUE SPACES.                   
013300     05  DTL-AVG-DUR-O           PIC ZZZZ9.9.                             
013400     05  FILLER                  PIC X(2) VALUE SPACES.                   
013500     05  DTL-REC-TYPE-O          PIC X(22).                               
013600                                                                          
013700 01  WS-BLANK-LINE.                                                       
013800     05  FILLER                  PIC X(100) VALUE SPACES.                 
013900                                                                          
014000 01  WS-TOTALS-HDR.                                                       
014100     05  FILLER                  PIC X(26) VALUE                          
014200         "***  RUN CONTROL TOTALS  ***".                                  
014300                                                                          
014400 01  WS-TOTALS-LINE-1.                                                    
014500     05  FILLER                  PIC X(17) VALUE                          
014600         "TOTAL SUBJECTS: ".                                              
014700     05  TOT-SUBJ-O              PIC ZZZZ9.                               
014800     05  FILLER                  PIC X(5)  VALUE SPACES.                  
014900     05  FILLER                  PIC X(17) VALUE                          
015000         "TOTAL SESSIONS: ".                                              
015100     05  TOT-SESS-O              PIC ZZZZZZ9.                             
015200                                                                          
015300 01  WS-TOTALS-LINE-2.                                                    
015400     05  FILLER                  PIC X(17) VALUE                          
015500         "TIME ADJUSTMENT: ".                                             
015600     05  TOT-TIME-ADJ-O          PIC ZZZZ9.                               
015700     05  FILLER                  PIC X(5)  VALUE SPACES.                  
015800     05  FILLER                  PIC X(20) VALUE                          
015900         "DIFFICULTY CHANGE: ".                                           
016000     05  TOT-DIFF-CHG-O          PIC ZZZZ9.                               
016100                                                                          
016200 01  WS-TOTALS-LINE-3.                                                    
016300     05  FILLER                  PIC X(22) VALUE                          
016400         "SCHEDULE MODIFICATION: ".                                       
016500     05  TOT-SCHED-MOD-O         PIC ZZZZ9.                               
016600     05  FILLER                  PIC X(5)  VALUE SPACES.                  
016700     05  FILLER                  PIC X(18) VALUE                          
016800         "GRAND TOTAL RECS: ".                                            
016900     05  TOT-RECS-O              PIC ZZZZ9.                               
017000                                                                          
017100 01  COUNTERS-AND-ACCUMULATORS.                                           
017200     05  WS-LINES                PIC 9(3) COMP VALUE 99.                  
017300     05  WS-PAGES                PIC 9(3) COMP VALUE 1.                   
017400     05  RECS-READ               PIC 9(7) COMP.                           
017500                                                                          
017600 01  MISC-WS-FLDS.                                                        
017700     05  RETURN-CD               PIC S9(4) COMP.                          
017800                                                                          
017900 01  FLAGS-AND-SWITCHES.                                                  
018000     05  MORE-WORK-SW            PIC X(1) VALUE "Y".                      
018100         88  NO-MORE-WORK-RECS       VALUE "N".                           
018200                                                                          
018300 PROCEDURE DIVISION.                                                      
018400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
018500     PERFORM 100-MAINLINE THRU 100-EXIT                                   
018600             UNTIL NO-MORE-WORK-RECS.                                     
018700     PERFORM 999-CLEANUP THRU 999-EXIT.                                   
018800     MOVE +0 TO RETURN-CODE.                                              
018900     GOBACK.                                                              
019000                                                                          
019100 000-HOUSEKEEPING.                                                        
019200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
019300     DISPLAY "******** BEGIN JOB RECSUMRY ********".                      
019400     PERFORM 800-OPEN-FILES THRU 800-EXIT.                                
019500     PERFORM 910-READ-SUBJWORK THRU 910-EXIT.                             
019600     IF NO-MORE-WORK-RECS                                                 
019700         MOVE "EMPTY SUBJWORK INPUT FILE" TO ABEND-REASON                 
019800         GO TO 1000-ABEND-RTN.                                            
019900     IF NOT WORK-IS-HDR-REC                                               
020000         MOVE "SUBJWORK FILE MISSING HEADER REC" TO ABEND-REASON          
020100         GO TO 1000-ABEND-RTN.                                            
020200     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                            
020300 000-EXIT.                                                                
020400     EXIT.                                                                
020500                                                                          
020600 100-MAINLINE.                                                            
020700     MOVE "100-MAINLINE" TO PARA-NAME.                                    
020800     PERFORM 910-READ-SUBJWORK THRU 910-EXIT.                             
020900     IF NO-MORE-WORK-RECS                                                 
021000         MOVE "SUBJWORK FILE MISSING TRAILER REC" TO ABEND-REASON         
021100         GO TO 1000-ABEND-RTN.                                            
021200     IF WORK-IS-DTL-REC                                                   
021300         PERFORM 740-WRITE-SUBJ-DETAIL THRU 740-EXIT                      
021400     ELSE                                                                 
021500         PERFORM 760-WRITE-TOTALS THRU 760-EXIT                           
021600         MOVE "N" TO MORE-WORK-SW.                                        
021700 100-EXIT.                                                                
021800     EXIT.                                                                
021900                                                                          
022000 700-WRITE-PAGE-HDR.                                                      
022100     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.                              
022200     MOVE WORK-PLAN-ID    TO HDR-PLAN-ID-O.                               
022300     MOVE WORK-PLAN-TITLE TO HDR-PLAN-TITLE-O.                            
022400     MOVE WS-PAGES        TO HDR-PAGE-NBR-O.                              
022500     WRITE RPT-REC FROM WS-HDR-REC                                        
022600         AFTER ADVANCING TOP-OF-FORM.                                     
022700     WRITE RPT-REC FROM WS-BLANK-LINE                                     
022800         AFTER ADVANCING 1.                                               
022900     WRITE RPT-REC FROM WS-COLM-HDR-REC                                   
023000         AFTER ADVANCING 1.                                               
023100     WRITE RPT-REC FROM WS-BLANK-LINE                                     
023200         AFTER ADVANCING 1.                                               
023300     ADD +1 TO WS-PAGES.                                                  
023400     MOVE 4 TO WS-LINES.                                                  
023500 700-EXIT.                                                                
023600     EXIT.                                                                
023700                                                                          
023800*PAGE BREAK FIRES ON LINE COUNT - SEE CR-0318.                            
023900 730-CHECK-PAGINATION.                                                    
024000     MOVE "730-CHECK-PAGINATION" TO PARA-NAME.                            
024100     IF WS-LINES > 54                                                     
024200         WRITE RPT-REC FROM WS-HDR-REC                                    
024300             AFTER ADVANCING TOP-OF-FORM                                  
024400         WRITE RPT-REC FROM WS-BLANK-LINE                                 
024500             AFTER ADVANCING 1                                            
024600         WRITE RPT-REC FROM WS-COLM-HDR-REC                               
024700             AFTER ADVANCING 1                                            
024800         WRITE RPT-REC FROM WS-BLANK-LINE                                 
024900             AFTER ADVANCING 1                                            
025000         ADD +1 TO WS-PAGES                                               
025100         MOVE 4 TO WS-LINES.                                              
025200 730-EXIT.                                                                
025300     EXIT.                                                                
025400                                                                          
025500 740-WRITE-SUBJ-DETAIL.                                                   
025600     MOVE "740-WRITE-SUBJ-DETAIL" TO PARA-NAME.                           
025700     PERFORM 730-CHECK-PAGINATION THRU 730-EXIT.                          
025800     MOVE WORK-SUBJ-ID       TO DTL-SUBJ-ID-O.                            
025900     MOVE WORK-SUBJ-NAME     TO DTL-SUBJ-NAME-O.                          
026000     MOVE WORK-SESS-COUNT    TO DTL-SESS-COUNT-O.                         
026100     MOVE WORK-AVG-PERF-PCT  TO DTL-AVG-PERF-O.                           
026200     MOVE WORK-AVG-DURATION  TO DTL-AVG-DUR-O.                            
026300     MOVE WORK-PRODUCED-TYPE TO DTL-REC-TYPE-O.                           
026400     WRITE RPT-REC FROM WS-DETAIL-REC                                     
026500         AFTER ADVANCING 1.                                               
026600     ADD +1 TO WS-LINES.                                                  
026700 740-EXIT.                                                                
026800     EXIT.                                                                
026900                                                                          
027000 760-WRITE-TOTALS.                                                        
027100     MOVE "760-WRITE-TOTALS" TO PARA-NAME.                                
027200     PERFORM 730-CHECK-PAGINATION THRU 730-EXIT.                          
027300     WRITE RPT-REC FROM WS-BLANK-LINE                                     
027400         AFTER ADVANCING 1.                                               
027500     WRITE RPT-REC FROM WS-TOTALS-HDR                                     
027600         AFTER ADVANCING 1.                                               
027700     MOVE WORK-TOT-SUBJECTS  TO TOT-SUBJ-O.                               
027800     MOVE WORK-TOT-SESSIONS  TO TOT-SESS-O.                               
027900     WRITE RPT-REC FROM WS-TOTALS-LINE-1                                  
028000         AFTER ADVANCING 1.                                               
028100     MOVE WORK-TOT-TIME-ADJ  TO TOT-TIME-ADJ-O.                           
028200     MOVE WORK-TOT-DIFF-CHG  TO TOT-DIFF-CHG-O.                           
028300     WRITE RPT-REC FROM WS-TOTALS-LINE-2                                  
028400         AFTER ADVANCING 1.                                               
028500     MOVE WORK-TOT-SCHED-MOD TO TOT-SCHED-MOD-O.                          
028600     MOVE WORK-TOT-RECS      TO TOT-RECS-O.                               
028700     WRITE RPT-REC FROM WS-TOTALS-LINE-3                                  
028800         AFTER ADVANCING 1.                                               
028900     ADD +5 TO WS-LINES.                                                  
029000 760-EXIT.                                                                
029100     EXIT.                                                                
029200                                                                          
029300 800-OPEN-FILES.                                                          
029400     MOVE "800-OPEN-FILES" TO PARA-NAME.                                  
029500     OPEN INPUT  SUBJWORK-FILE.                                           
029600     OPEN OUTPUT RECSRPT-FILE, SYSOUT.                                    
029700 800-EXIT.                                                                
029800     EXIT.                                                                
029900                                                                          
030000 850-CLOSE-FILES.                                                         
030100     MOVE "850-CLOSE-FILES" TO PARA-NAME.                                 
030200     CLOSE SUBJWORK-FILE, RECSRPT-FILE, SYSOUT.                           
030300 850-EXIT.                                                                
030400     EXIT.                                                                
030500                                                                          
030600 910-READ-SUBJWORK.                                                       
030700     MOVE "910-READ-SUBJWORK" TO PARA-NAME.                               
030800     READ SUBJWORK-FILE INTO SUBJ-WORK-REC                                
030900         AT END                                                           
031000         MOVE "N" TO MORE-WORK-SW                                         
031100         GO TO 910-EXIT                                                   
031200     END-READ.                                                            
031300     ADD +1 TO RECS-READ.                                                 
031400 910-EXIT.                                                                
031500     EXIT.                                                                
031600                                                                          
031700 999-CLEANUP.                                                             
031800     MOVE "999-CLEANUP" TO PARA-NAME.                                     
031900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
032000     DISPLAY "** SUBJWORK RECORDS READ **".                               
032100     DISPLAY RECS-READ.                                                   
032200     DISPLAY "******** NORMAL END OF JOB RECSUMRY ********".              
032300 999-EXIT.                                                                
032400     EXIT.                                                                
032500                                                                          
032600 1000-ABEND-RTN.                                                          
032700     WRITE SYSOUT-REC FROM ABEND-REC.                                     
032800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
032900     DISPLAY "*** ABNORMAL END OF JOB-RECSUMRY ***" UPON CONSOLE.         
033000     DIVIDE ZERO-VAL INTO ONE-VAL.                                        

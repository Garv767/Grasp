000100 IDENTIFICATION DIVISION.                                                 
000200*****************************************************************         
000300 PROGRAM-ID.  CONFSCOR.                                                   
000400 AUTHOR. R. OKONKWO.                                                      
000500 INSTALLATION. COBOL DEV Center.                                          
000600 DATE-WRITTEN. 03/14/89.                                                  
000700 DATE-COMPILED. 03/14/89.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900                                                                          
001000*****************************************************************         
001100*REMARKS.                                                                 
001200*                                                                         
001300*          SUBROUTINE TO SCORE THE CONFIDENCE OF A SINGLE                 
001400*          RECOMMENDATION PRODUCED BY RECENGIN.  PULLED OUT OF            
001500*          RECENGIN SO THE SAME ROUNDING HAPPENS NO MATTER WHICH          
001600*          RULE FIRED - SEE RECENGIN CHANGE LOG CR-0377.                  
001700*                                                                         
001800*          CONFIDENCE = MIN(1.0, CONFIDENCE-BASE                          
001900*                              + 0.2 * MIN(1.0, SESSIONS / 5.0)           
002000*                              + 0.1 * (ABS(AVGPERF - 0.60) * 2))         
002100*          RESULT ROUNDED TO 3 DECIMALS, HALF-UP.                         
002200*                                                                         
002300*****************************************************************         
002400*CHANGE LOG.                                                              
002500*                                                                         
002600*DATE       BY   REQUEST    DESCRIPTION                                   
002700*---------- ---- ---------- -------------------------------------         
002800*03/14/89   ROK  INIT       ORIGINAL SUBROUTINE.                          
002900*04/02/95   MM   CR-0377    SPLIT OUT OF RECENGIN IN-LINE MATH.           
003000*08/14/96   PAT  CR-0430    NO FUNCTIONAL CHANGE - COMMENT ONLY.          
003100*06/11/08   DRK  CR-0604    WS-SESS-RATIO ONLY HELD ONE INTEGER           
003200*                           DIGIT - A SUBJECT WITH 50+ SESSIONS           
003300*                           OVERFLOWED IT BEFORE THE > 1.0 CLAMP          
003400*                           COULD CATCH IT.  WIDENED TO TWO               
003500*                           INTEGER DIGITS.                               
003600*                                                                         
003700*****************************************************************         
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SOURCE-COMPUTER. IBM-390.                                                
004100 OBJECT-COMPUTER. IBM-390.                                                
004200 INPUT-OUTPUT SECTION.                                                    
004300                                                                          
004400 DATA DIVISION.                                                           
004500 FILE SECTION.                                                            
004600                                                                          
004700 WORKING-STORAGE SECTION.                                                 
004800 01  RULE-CONSTANTS.                                                      
004900     05  CONFIDENCE-BASE         PIC 9V99   VALUE 0.70 COMP-3.            
005000     05  CONFIDENCE-SESS-WEIGHT  PIC 9V9    VALUE 0.2  COMP-3.            
005100     05  CONFIDENCE-DEV-WEIGHT   PIC 9V9    VALUE 0.1  COMP-3.            
005200     05  MIDPOINT-PERFORMANCE    PIC 9V99   VALUE 0.60 COMP-3.            
005300     05  SESSION-CAP             PIC 9V9    VALUE 5.0  COMP-3.            
005400                                                                          
005500 01  MISC-FIELDS.                                                         
005600     05  WS-SESS-RATIO           PIC 99V9999 COMP-3.                      
005700     05  WS-SESS-TERM            PIC 9V9999 COMP-3.                       
005800     05  WS-DEVIATION            PIC S9V9999 COMP-3.                      
005900     05  WS-DEV-TERM             PIC 9V9999 COMP-3.                       
006000     05  WS-RAW-CONFIDENCE       PIC 9V9999 COMP-3.                       
006100                                                                          
006200 LINKAGE SECTION.                                                         
006300 01  CS-PARM-AREA.                                                        
006400     05  CS-SESSION-COUNT        PIC 9(5) COMP.                           
006500     05  CS-AVG-PERFORMANCE      PIC 9V9999 COMP-3.                       
006600     05  CS-CONFIDENCE-OUT       PIC 9V999 COMP-3.                        
006700                                                                          
006800 PROCEDURE DIVISION USING CS-PARM-AREA.                                   
006900*WS-SESS-RATIO CARRIES TWO INTEGER DIGITS (CR-0604) SO A SUBJECT          
007000*WITH UP TO 99 SESSIONS (RECENGIN'S MAX-SESSIONS) DIVIDES OUT TO          
007100*AS MUCH AS 19.8 BEFORE THE CLAMP BELOW BRINGS IT BACK TO 1.0 -           
007200*ONE INTEGER DIGIT USED TO OVERFLOW AND SILENTLY DROP THE HIGH-           
007300*ORDER DIGIT, WHICH COULD DODGE THE CLAMP ENTIRELY.                       
007400     COMPUTE WS-SESS-RATIO ROUNDED =                                      
007500             CS-SESSION-COUNT / SESSION-CAP.                              
007600     IF WS-SESS-RATIO > 1.0                                               
007700         MOVE 1.0 TO WS-SESS-RATIO.                                       
007800     COMPUTE WS-SESS-TERM ROUNDED =                                       
007900             CONFIDENCE-SESS-WEIGHT * WS-SESS-RATIO.                      
008000                                                                          
008100     COMPUTE WS-DEVIATION ROUNDED =                                       
008200             CS-AVG-PERFORMANCE - MIDPOINT-PERFORMANCE.                   
008300     IF WS-DEVIATION < 0                                                  
008400         COMPUTE WS-DEVIATION ROUNDED = WS-DEVIATION * -1.                
008500     COMPUTE WS-DEV-TERM ROUNDED =                                        
008600             CONFIDENCE-DEV-WEIGHT * (WS-DEVIATION * 2).                  
008700                                                                          
008800     COMPUTE WS-RAW-CONFIDENCE ROUNDED =                                  
008900             CONFIDENCE-BASE + WS-SESS-TERM + WS-DEV-TERM.                
009000     IF WS-RAW-CONFIDENCE > 1.0                                           
009100         MOVE 1.0 TO WS-RAW-CONFIDENCE.                                   
009200                                                                          
009300     COMPUTE CS-CONFIDENCE-OUT ROUNDED = WS-RAW-CONFIDENCE.               
009400     GOBACK.                                                              

000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  RECENGIN.                                                   
000300 AUTHOR. R. OKONKWO.                                                      
000400 INSTALLATION. COBOL DEV Center.                                          
000500 DATE-WRITTEN. 03/14/89.                                                  
000600 DATE-COMPILED. 03/14/89.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800                                                                          
000900*****************************************************************         
001000*REMARKS.                                                                 
001100*                                                                         
001200*          THIS PROGRAM IS THE RECOMMENDATION ENGINE FOR THE              
001300*          STUDY PLAN SYSTEM.  IT READS THE PLAN HEADER, THE              
001400*          PLAN'S SUBJECTS AND THE LOGGED STUDY SESSIONS FOR THE          
001500*          PLAN, COMPUTES PER-SUBJECT PERFORMANCE METRICS, AND            
001600*          APPLIES THE SHOP'S STANDARD RECOMMENDATION RULES (TIME         
001700*          ADJUSTMENT, DIFFICULTY CHANGE, SCHEDULE MODIFICATION)          
001800*          TO DECIDE WHAT - IF ANYTHING - TO RECOMMEND FOR EACH           
001900*          SUBJECT.                                                       
002000*                                                                         
002100*          OUTPUT IS THE RECOMMENDATION FILE, PLUS A SUBJWORK             
002200*          HAND-OFF FILE CARRIED TO THE RECSUMRY REPORT STEP.             
002300*                                                                         
002400*****************************************************************         
002500                                                                          
002600             PLAN HEADER FILE         -   DD1.PLANHDR                     
002700                                                                          
002800             SUBJECT FILE             -   DD1.SUBJECT                     
002900                                                                          
003000             SESSION FILE             -   DD1.SESSION                     
003100                                                                          
003200             RECOMMENDATION FILE      -   DD1.RECOMND                     
003300                                                                          
003400             SUBJWORK HAND-OFF FILE   -   DD1.SUBJWORK                    
003500                                                                          
003600             DUMP FILE                -   SYSOUT                          
003700                                                                          
003800*****************************************************************         
003900*CHANGE LOG.                                                              
004000*                                                                         
004100*DATE       BY   REQUEST    DESCRIPTION                                   
004200*---------- ---- ---------- -------------------------------------         
004300*03/14/89   ROK  INIT       ORIGINAL PROGRAM - RECOMMENDATION RULE        
004400*                           ENGINE FOR STUDY PLANS.                       
004500*09/02/89   ROK  CR-0118    ADDED SUBJ-PROGRESS-PCT TO SUBJECT            
004600*                           TABLE FOR FUTURE USE BY THIS PROGRAM.         
004700*02/27/90   LTD  CR-0204    CORRECTED TRUNCATION ON THE TIME              
004800*                           ADJUSTMENT RULE - WAS ROUNDING INSTEAD        
004900*                           OF TRUNCATING TOWARD ZERO.                    
005000*11/08/91   LTD  CR-0251    DIFFICULTY-CHANGE RULE NOW FALLS              
005100*                           THROUGH TO SCHEDULE-MOD WHEN ALREADY          
005200*                           AT ADVANCED LEVEL.                            
005300*06/19/93   MM   CR-0318    RAISED MAX-SUBJECTS AND MAX-SESSIONS          
005400*                           TABLE SIZES - 30 WAS TOO SMALL FOR THE        
005500*                           CONTINUING-ED PLANS.                          
005600*04/02/95   MM   CR-0377    CALL TO CONFSCOR REPLACED IN-LINE             
005700*                           CONFIDENCE MATH AFTER A ROUNDING BUG          
005800*                           SHOWED UP DIFFERENTLY IN TWO PLACES.          
005900*08/14/96   PAT  CR-0430    VARIANCE CALC WAS USING SAMPLE N-1 -          
006000*                           CORRECTED TO POPULATION VARIANCE.             
006100*01/11/99   PAT  Y2K-0009   DATE-WRITTEN/DATE-COMPILED FIELDS ARE         
006200*                           2-DIGIT YEAR ONLY - REVIEWED, NO LIVE         
006300*                           DATA FIELDS IN THIS PROGRAM ARE               
006400*                           4-DIGIT-YEAR DEPENDENT.  NO CODE CHG.         
006500*05/30/01   KS   CR-0512    EMPTY SESSION FILE NOW ENDS THE RUN           
006600*                           CLEANLY INSTEAD OF ABENDING - THIS IS         
006700*                           A NORMAL, EMPTY-OUTPUT CONDITION.             
006800*10/04/03   KS   CR-0560    SUBJWORK TRAILER REC NOW CARRIES THE          
006900*                           FULL BREAKDOWN BY RECOMMENDATION TYPE.        
007000*06/02/08   DRK  CR-0601    NEWTON-RAPHSON ROOT IN 435-SQUARE-ROOT        
007100*                           WAS SEEDED FROM THE VARIANCE ITSELF,          
007200*                           WHICH RAN SHORT FOR SMALL VARIANCES.          
007300*                           NOW SEEDED AT A FIXED 1.0 AND GIVEN           
007400*                           MORE PASSES SO THE RESULT HOLDS TO            
007500*                           FOUR DECIMALS ACROSS THE WHOLE RANGE.         
007600*06/18/08   DRK  CR-0602    CUR-AVG-DUR WAS ONE DECIMAL ONLY AND          
007700*                           FED THE RULE 3 CUTOFF TEST DIRECTLY -         
007800*                           WIDENED TO FOUR DECIMALS SO A SUBJECT         
007900*                           AT 29.96 MINUTES STILL FIRES THE RULE.        
008000*07/02/08   DRK  CR-0603    DISP-MINUTES WAS TOO NARROW FOR THE           
008100*                           RULE 1 RECOMMENDED-MINUTES VALUE ON A         
008200*                           SUBJECT WITH A LARGE TIME ALLOCATION -        
008300*                           WIDENED TO MATCH WS-NEXT-MINUTES.             
008400*08/14/08   DRK  CR-0612    RECOMMENDATION AND SUBJWORK DETAIL            
008500*                           WRITES NOW HAPPEN IN A PLAN-ORDER PASS        
008600*                           AFTER ALL SESSIONS ARE ACCUMULATED -          
008700*                           THE SESSION FILE'S SUBJECT GROUPS ARE         
008800*                           NOT GUARANTEED TO BE IN PLAN ORDER.           
008900*                                                                         
009000*****************************************************************         
009100 ENVIRONMENT DIVISION.                                                    
009200 CONFIGURATION SECTION.                                                   
009300 SOURCE-COMPUTER. IBM-390.                                                
009400 OBJECT-COMPUTER. IBM-390.                                                
009500 SPECIAL-NAMES.                                                           
009600     C01 IS TOP-OF-FORM.                                                  
009700 INPUT-OUTPUT SECTION.                                                    
009800 FILE-CONTROL.                                                            
009900     SELECT SYSOUT                                                        
010000     ASSIGN TO UT-S-SYSOUT                                                
010100       ORGANIZATION IS SEQUENTIAL.                                        
010200                                                                          
010300     SELECT PLANHDR-FILE                                                  
010400     ASSIGN TO UT-S-PLANHDR                                               
010500       ACCESS MODE IS SEQUENTIAL                                          
010600       FILE STATUS IS PHFCODE.                                            
010700                                                                          
010800     SELECT SUBJECT-FILE                                                  
010900     ASSIGN TO UT-S-SUBJECT                                               
011000       ACCESS MODE IS SEQUENTIAL                                          
011100       FILE STATUS IS SBFCODE.                                            
011200                                                                          
011300     SELECT SESSION-FILE                                                  
011400     ASSIGN TO UT-S-SESSION                                               
011500       ACCESS MODE IS SEQUENTIAL                                          
011600       FILE STATUS IS SEFCODE.                                            
011700                                                                          
011800     SELECT RECOMND-FILE                                                  
011900     ASSIGN TO UT-S-RECOMND                                               
012000       ACCESS MODE IS SEQUENTIAL                                          
012100       FILE STATUS IS RCFCODE.                                            
012200                                                                          
012300     SELECT SUBJWORK-FILE                                                 
012400     ASSIGN TO UT-S-SUBJWRK                                               
012500       ACCESS MODE IS SEQUENTIAL                                          
012600       FILE STATUS IS SWFCODE.                                            
012700                                                                          
012800 DATA DIVISION.                                                           
012900 FILE SECTION.                                                            
013000 FD  SYSOUT                                                               
013100     RECORDING MODE IS F                                                  
013200     LABEL RECORDS ARE STANDARD                                           
013300     RECORD CONTAINS 80 CHARACTERS                                        
013400     BLOCK CONTAINS 0 RECORDS                                             
013500     DATA RECORD IS SYSOUT-REC.                                           
013600 01  SYSOUT-REC  PIC X(80).                                               
013700                                                                          
013800*THE HEADER FILE CARRIES EXACTLY ONE RECORD - THE PLAN BEING RUN          
013900 FD  PLANHDR-FILE                                                         
014000     RECORDING MODE IS F                                                  
014100     LABEL RECORDS ARE STANDARD                                           
014200     RECORD CONTAINS 68 CHARACTERS                                        
014300     BLOCK CONTAINS 0 RECORDS                                             
014400     DATA RECORD IS PLANHDR-REC.                                          
014500 01  PLANHDR-REC  PIC X(68).                                              
014600                                                                          
014700*ONE RECORD PER SUBJECT OF THE PLAN, IN PLAN ORDER                        
014800 FD  SUBJECT-FILE                                                         
014900     RECORDING MODE IS F                                                  
015000     LABEL RECORDS ARE STANDARD                                           
015100     RECORD CONTAINS 70 CHARACTERS                                        
015200     BLOCK CONTAINS 0 RECORDS                                             
015300     DATA RECORD IS SUBJECT-FILE-REC.                                     
015400 01  SUBJECT-FILE-REC  PIC X(70).                                         
015500                                                                          
015600*ONE RECORD PER LOGGED SESSION - GROUPED BY SUBJECT, IN SEQUENCE          
015700*ORDER WITHIN A SUBJECT                                                   
015800 FD  SESSION-FILE                                                         
015900     RECORDING MODE IS F                                                  
016000     LABEL RECORDS ARE STANDARD                                           
016100     RECORD CONTAINS 92 CHARACTERS                                        
016200     BLOCK CONTAINS 0 RECORDS                                             
016300     DATA RECORD IS SESSION-FILE-REC.                                     
016400 01  SESSION-FILE-REC  PIC X(92).                                         
016500                                                                          
016600*ZERO OR ONE RECOMMENDATION PER SUBJECT                                   
016700 FD  RECOMND-FILE                                                         
016800     RECORDING MODE IS F                                                  
016900     LABEL RECORDS ARE STANDARD                                           
017000     RECORD CONTAINS 198 CHARACTERS                                       
017100     BLOCK CONTAINS 0 RECORDS                                             
017200     DATA RECORD IS RECOMND-FILE-REC.                                     
017300 01  RECOMND-FILE-REC  PIC X(198).                                        
017400                                                                          
017500*HAND-OFF FILE TO THE RECSUMRY REPORT STEP                                
017600 FD  SUBJWORK-FILE                                                        
017700     RECORDING MODE IS F                                                  
017800     LABEL RECORDS ARE STANDARD                                           
017900     RECORD CONTAINS 80 CHARACTERS                                        
018000     BLOCK CONTAINS 0 RECORDS                                             
018100     DATA RECORD IS SUBJWORK-FILE-REC.                                    
018200 01  SUBJWORK-FILE-REC  PIC X(80).                                        
018300                                                                          
018400 WORKING-STORAGE SECTION.                                                 
018500                                                                          
018600 01  FILE-STATUS-CODES.                                                   
018700     05  PHFCODE                 PIC X(2).                                
018800         88  PH-CODE-READ            VALUE SPACES.                        
018900         88  PH-NO-MORE-DATA         VALUE "10".                          
019000     05  SBFCODE                 PIC X(2).                                
019100         88  SB-CODE-READ            VALUE SPACES.                        
019200         88  SB-NO-MORE-DATA         VALUE "10".                          
019300     05  SEFCODE                 PIC X(2).                                
019400         88  SE-CODE-READ            VALUE SPACES.                        
019500         88  SE-NO-MORE-DATA         VALUE "10".                          
019600     05  RCFCODE                 PIC X(2).                                
019700         88  RC-CODE-WRITE           VALUE SPACES.                        
019800     05  SWFCODE                 PIC X(2).                                
019900         88  SW-CODE-WRITE           VALUE SPACES.                        
020000                                                                          
020100 COPY PLANREC.                                                            
020200** INPUT PLAN HEADER LAYOUT                                               
020300                                                                          
020400 COPY SUBJREC.                                                            
020500** INPUT SUBJECT LAYOUT                                                   
020600                                                                          
020700 COPY SESSREC.                                                            
020800** INPUT SESSION LAYOUT                                                   
020900                                                                          
021000 COPY RECMREC.                                                            
021100** OUTPUT RECOMMENDATION LAYOUT                                           
021200                                                                          
021300 COPY SUBJWORK.                                                           
021400** HAND-OFF FILE LAYOUT                                                   
021500                                                                          
021600 COPY ABENDREC.                                                           
021700** COMMON ABEND DISPLAY RECORD                                            
021800                                                                          
021900 01  MAX-VALUES.                                                          
022000     05  MAX-SUBJECTS            PIC 9(3) COMP VALUE 50.                  
022100     05  MAX-SESSIONS            PIC 9(3) COMP VALUE 99.                  
022200                                                                          
022300*ST-REC-PRODUCED-SW THROUGH ST-RPT-AVG-DUR (CR-0612) HOLD EACH            
022400*SUBJECT'S EVALUATION RESULT UNTIL 500-WRITE-SUBJ-IN-PLAN-ORDER           
022500*CAN WRITE IT OUT - SESSIONS ARRIVE GROUPED BY SUBJECT BUT THE            
022600*GROUPS THEMSELVES ARE NOT GUARANTEED TO BE IN PLAN ORDER, SO             
022700*THE ACTUAL WRITES TO RECOMND-FILE AND SUBJWORK-FILE HAVE TO              
022800*WAIT FOR A SEPARATE PASS DRIVEN OFF SUBJ-TAB-ENTRY.                      
022900 01  SUBJECT-TABLE.                                                       
023000     05  SUBJ-TAB-ENTRY OCCURS 50 TIMES                                   
023100                         INDEXED BY SUBJ-IDX.                             
023200         10  ST-SUBJ-ID          PIC 9(9).                                
023300         10  ST-SUBJ-NAME        PIC X(30).                               
023400         10  ST-DIFFICULTY       PIC X(12).                               
023500             88  ST-IS-BEGINNER      VALUE "BEGINNER".                    
023600             88  ST-IS-INTERMED      VALUE "INTERMEDIATE".                
023700             88  ST-IS-ADVANCED      VALUE "ADVANCED".                    
023800         10  ST-TIME-ALLOC       PIC 9(5).                                
023900         10  ST-PROGRESS-PCT     PIC 9(3)V99.                             
024000         10  ST-SESS-COUNT       PIC 9(5) COMP-3.                         
024100         10  ST-DUR-SUM          PIC 9(9) COMP-3.                         
024200         10  ST-COMPL-SUM        PIC 9(7)V99 COMP-3.                      
024300         10  ST-PERF-SUM         PIC 9(5)V9999 COMP-3.                    
024400         10  ST-REC-WRITTEN-SW   PIC X(1) VALUE "N".                      
024500             88  ST-REC-WAS-WRITTEN  VALUE "Y".                           
024600         10  ST-REC-PRODUCED-SW  PIC X(1) VALUE "N".                      
024700             88  ST-REC-WAS-PRODUCED VALUE "Y".                           
024800         10  ST-REC-TYPE-SAVE    PIC X(22) VALUE SPACES.                  
024900         10  ST-REC-VALUE-SAVE   PIC X(15) VALUE SPACES.                  
025000         10  ST-REC-CONF-SAVE    PIC 9V999 COMP-3.                        
025100         10  ST-REC-REASON-SAVE  PIC X(120) VALUE SPACES.                 
025200         10  ST-RPT-AVG-PERF-PCT PIC 9(3)V9 COMP-3.                       
025300         10  ST-RPT-AVG-DUR      PIC 9(5)V9 COMP-3.                       
025400                                                                          
025500 01  SESSION-SCORE-TABLE.                                                 
025600     05  SCR-TAB-ENTRY OCCURS 99 TIMES                                    
025700                         INDEXED BY SCR-IDX.                              
025800         10  SCR-NORM-PERF       PIC 9V9999 COMP-3.                       
025900                                                                          
026000 01  RULE-CONSTANTS.                                                      
026100     05  PERFORMANCE-THRESHOLD   PIC 9V99   VALUE 0.60.                   
026200     05  TIME-ADJUSTMENT-FACTOR  PIC 9V99   VALUE 1.20.                   
026300     05  CONFIDENCE-BASE         PIC 9V99   VALUE 0.70.                   
026400                                                                          
026500 01  WS-TRAILER-WORK.                                                     
026600     05  WS-TOT-SUBJECTS         PIC 9(5) COMP.                           
026700     05  WS-SUBJ-PROCESSED       PIC 9(5) COMP.                           
026800     05  WS-TOT-SESSIONS         PIC 9(7) COMP.                           
026900     05  WS-TOT-TIME-ADJ         PIC 9(5) COMP.                           
027000     05  WS-TOT-DIFF-CHG         PIC 9(5) COMP.                           
027100     05  WS-TOT-SCHED-MOD        PIC 9(5) COMP.                           
027200     05  WS-TOT-RECS             PIC 9(5) COMP.                           
027300                                                                          
027400 01  CURRENT-SUBJECT-WORK.                                                
027500     05  CUR-SUBJ-ID             PIC 9(9) COMP.                           
027600     05  CUR-SUBJ-SUB            PIC 9(3) COMP.                           
027700     05  CUR-SESS-COUNT          PIC 9(3) COMP.                           
027800     05  CUR-AVG-PERF            PIC 9V9999 COMP-3.                       
027900     05  CUR-AVG-DUR             PIC 9(5)V9999 COMP-3.                    
028000     05  CUR-AVG-COMPL           PIC 9(3)V99 COMP-3.                      
028100     05  CUR-TREND               PIC S9V9999 COMP-3.                      
028200     05  CUR-CONSISTENCY         PIC 9V9999 COMP-3.                       
028300     05  CUR-VARIANCE            PIC 9V9999 COMP-3.                       
028400     05  CUR-FIRST-HALF-N        PIC 9(3) COMP.                           
028500     05  CUR-SECOND-HALF-N       PIC 9(3) COMP.                           
028600     05  CUR-FIRST-HALF-SUM      PIC 9(5)V9999 COMP-3.                    
028700     05  CUR-SECOND-HALF-SUM     PIC 9(5)V9999 COMP-3.                    
028800     05  CUR-REC-TYPE            PIC X(22) VALUE SPACES.                  
028900     05  CUR-REC-VALUE           PIC X(15) VALUE SPACES.                  
029000     05  CUR-REC-CONFIDENCE      PIC 9V999 COMP-3.                        
029100     05  CUR-REC-REASONING       PIC X(120) VALUE SPACES.                 
029200     05  CUR-REC-PRODUCED-SW     PIC X(1) VALUE "N".                      
029300         88  CUR-REC-WAS-PRODUCED    VALUE "Y".                           
029400                                                                          
029500 01  CS-PARM-AREA.                                                        
029600     05  CS-SESSION-COUNT        PIC 9(5) COMP.                           
029700     05  CS-AVG-PERFORMANCE      PIC 9V9999 COMP-3.                       
029800     05  CS-CONFIDENCE-OUT       PIC 9V999 COMP-3.                        
029900                                                                          
030000*DEDICATED WORK FIELDS FOR THE NEWTON-RAPHSON ROOT IN 435-SQUARE-         
030100*ROOT - KEPT SEPARATE FROM CS-PARM-AREA SO THE ROOT IS CARRIED TO         
030200*FOUR DECIMALS, NOT THE THREE CS-CONFIDENCE-OUT HOLDS.                    
030300 01  SQUARE-ROOT-WORK.                                                    
030400     05  WS-SQRT-X               PIC 9V9999 COMP-3.                       
030500     05  WS-SQRT-RESULT          PIC 9V9999 COMP-3.                       
030600                                                                          
030700 01  DISPLAY-WORK-AREAS.                                                  
030800     05  DISP-PCT                PIC ZZ9.9.                               
030900     05  DISP-PCT-NUM            PIC 9(3)V9 COMP-3.                       
031000     05  DISP-DUR                PIC ZZ9.9.                               
031100     05  DISP-DUR-NUM            PIC 9(5)V9 COMP-3.                       
031200     05  DISP-MINUTES            PIC Z(6)9.                               
031300     05  WS-NEXT-MINUTES         PIC S9(7) COMP-3.                        
031400                                                                          
031500 01  MISC-WS-FLDS.                                                        
031600     05  RETURN-CD               PIC S9(4) COMP.                          
031700     05  ROW-SUB                 PIC 9(3) COMP.                           
031800     05  MORE-TABLE-ROWS         PIC X(1).                                
031900         88  NO-MORE-TABLE-ROWS     VALUE "N".                            
032000                                                                          
032100 01  FLAGS-AND-SWITCHES.                                                  
032200     05  MORE-SESSION-SW         PIC X(1) VALUE "Y".                      
032300         88  NO-MORE-SESSIONS        VALUE "N".                           
032400     05  FIRST-SESSION-SW        PIC X(1) VALUE "Y".                      
032500         88  FIRST-SESSION-READ      VALUE "Y".                           
032600     05  RULE-FOUND-SW           PIC X(1) VALUE "N".                      
032700         88  A-RULE-FIRED            VALUE "Y".                           
032800     05  ANY-SESSION-SW           PIC X(1) VALUE "N".                     
032900         88  ANY-SESSION-READ        VALUE "Y".                           
033000                                                                          
033100 77  WS-DATE                     PIC 9(6).                                
033200                                                                          
033300 PROCEDURE DIVISION.                                                      
033400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
033500     PERFORM 100-LOAD-SUBJECTS THRU 100-EXIT.                             
033600     IF WS-TOT-SUBJECTS = ZERO                                            
033700         PERFORM 950-WRITE-TRAILER THRU 950-EXIT                          
033800         GO TO 990-NORMAL-EOJ.                                            
033900     PERFORM 200-PROCESS-SESSIONS THRU 200-EXIT.                          
034000     IF ANY-SESSION-READ                                                  
034100         PERFORM 900-WRAPUP-LAST-SUBJECT THRU 900-EXIT.                   
034200     PERFORM 500-WRITE-SUBJ-IN-PLAN-ORDER THRU 500-EXIT.                  
034300     PERFORM 950-WRITE-TRAILER THRU 950-EXIT.                             
034400 990-NORMAL-EOJ.                                                          
034500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
034600     DISPLAY "******** NORMAL END OF JOB RECENGIN ********".              
034700     MOVE +0 TO RETURN-CODE.                                              
034800     GOBACK.                                                              
034900                                                                          
035000 000-HOUSEKEEPING.                                                        
035100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
035200     DISPLAY "******** BEGIN JOB RECENGIN ********".                      
035300     ACCEPT  WS-DATE FROM DATE.                                           
035400     INITIALIZE SUBJECT-TABLE, WS-TRAILER-WORK.                           
035500     PERFORM 800-OPEN-FILES THRU 800-EXIT.                                
035600     READ PLANHDR-FILE INTO PLAN-HDR-REC                                  
035700         AT END                                                           
035800         MOVE "NO PLAN HEADER RECORD" TO ABEND-REASON                     
035900         GO TO 1000-ABEND-RTN                                             
036000     END-READ.                                                            
036100     MOVE "H" TO WORK-REC-TYPE.                                           
036200     MOVE PLAN-ID-H TO WORK-PLAN-ID.                                      
036300     MOVE PLAN-TITLE-H TO WORK-PLAN-TITLE.                                
036400     WRITE SUBJWORK-FILE-REC FROM SUBJ-WORK-REC.                          
036500 000-EXIT.                                                                
036600     EXIT.                                                                
036700                                                                          
036800 100-LOAD-SUBJECTS.                                                       
036900     MOVE "100-LOAD-SUBJECTS" TO PARA-NAME.                               
037000     SET SUBJ-IDX TO 1.                                                   
037100     MOVE ZERO TO WS-TOT-SUBJECTS.                                        
037200 100-READ-LOOP.                                                           
037300     READ SUBJECT-FILE INTO SUBJECT-REC                                   
037400         AT END                                                           
037500         GO TO 100-EXIT                                                   
037600     END-READ.                                                            
037700     IF WS-TOT-SUBJECTS = MAX-SUBJECTS                                    
037800         MOVE "TOO MANY SUBJECTS ON SUBJECT FILE" TO ABEND-REASON         
037900         MOVE MAX-SUBJECTS TO EXPECTED-VAL                                
038000         GO TO 1000-ABEND-RTN.                                            
038100     ADD +1 TO WS-TOT-SUBJECTS.                                           
038200     MOVE SUBJ-ID-I          TO ST-SUBJ-ID(SUBJ-IDX).                     
038300     MOVE SUBJ-NAME-I        TO ST-SUBJ-NAME(SUBJ-IDX).                   
038400     MOVE SUBJ-DIFFICULTY-I  TO ST-DIFFICULTY(SUBJ-IDX).                  
038500     MOVE SUBJ-TIME-ALLOC-I  TO ST-TIME-ALLOC(SUBJ-IDX).                  
038600     MOVE SUBJ-PROGRESS-PCT-I TO ST-PROGRESS-PCT(SUBJ-IDX).               
038700     MOVE ZERO TO ST-SESS-COUNT(SUBJ-IDX), ST-DUR-SUM(SUBJ-IDX),          
038800                  ST-COMPL-SUM(SUBJ-IDX), ST-PERF-SUM(SUBJ-IDX).          
038900     MOVE "N" TO ST-REC-WRITTEN-SW(SUBJ-IDX).                             
039000     MOVE "N" TO ST-REC-PRODUCED-SW(SUBJ-IDX).                            
039100     SET SUBJ-IDX UP BY 1.                                                
039200     GO TO 100-READ-LOOP.                                                 
039300 100-EXIT.                                                                
039400     EXIT.                                                                
039500                                                                          
039600 200-PROCESS-SESSIONS.                                                    
039700     MOVE "200-PROCESS-SESSIONS" TO PARA-NAME.                            
039800     PERFORM 910-READ-SESSION THRU 910-EXIT.                              
039900     IF NO-MORE-SESSIONS                                                  
040000         GO TO 200-EXIT.                                                  
040100     MOVE "Y" TO ANY-SESSION-SW.                                          
040200     MOVE SESS-SUBJECT-ID TO CUR-SUBJ-ID.                                 
040300     PERFORM 220-FIND-SUBJECT-SUB THRU 220-EXIT.                          
040400     PERFORM 250-START-SUBJECT-SCORES THRU 250-EXIT.                      
040500     PERFORM 260-ACCUMULATE-SESSION THRU 260-EXIT.                        
040600 200-MAIN-LOOP.                                                           
040700     PERFORM 910-READ-SESSION THRU 910-EXIT.                              
040800     IF NO-MORE-SESSIONS                                                  
040900         GO TO 200-EXIT.                                                  
041000     IF SESS-SUBJECT-ID NOT = CUR-SUBJ-ID                                 
041100         PERFORM 400-EVALUATE-SUBJECT THRU 400-EXIT                       
041200         MOVE SESS-SUBJECT-ID TO CUR-SUBJ-ID                              
041300         PERFORM 220-FIND-SUBJECT-SUB THRU 220-EXIT                       
041400         PERFORM 250-START-SUBJECT-SCORES THRU 250-EXIT.                  
041500     PERFORM 260-ACCUMULATE-SESSION THRU 260-EXIT.                        
041600     GO TO 200-MAIN-LOOP.                                                 
041700 200-EXIT.                                                                
041800     EXIT.                                                                
041900                                                                          
042000 220-FIND-SUBJECT-SUB.                                                    
042100     MOVE "220-FIND-SUBJECT-SUB" TO PARA-NAME.                            
042200     SET SUBJ-IDX TO 1.                                                   
042300     MOVE ZERO TO CUR-SUBJ-SUB.                                           
042400 220-SEARCH-LOOP.                                                         
042500     IF SUBJ-IDX > WS-TOT-SUBJECTS                                        
042600         GO TO 220-EXIT.                                                  
042700     IF ST-SUBJ-ID(SUBJ-IDX) = CUR-SUBJ-ID                                
042800         MOVE SUBJ-IDX TO CUR-SUBJ-SUB                                    
042900         GO TO 220-EXIT.                                                  
043000     SET SUBJ-IDX UP BY 1.                                                
043100     GO TO 220-SEARCH-LOOP.                                               
043200 220-EXIT.                                                                
043300     EXIT.                                                                
043400                                                                          
043500 250-START-SUBJECT-SCORES.                                                
043600     MOVE "250-START-SUBJECT-SCORES" TO PARA-NAME.                        
043700     MOVE ZERO TO CUR-SESS-COUNT.                                         
043800     IF CUR-SUBJ-SUB = ZERO                                               
043900         MOVE "SESSION FOR UNKNOWN SUBJECT" TO ABEND-REASON               
044000         MOVE CUR-SUBJ-ID TO EXPECTED-VAL                                 
044100         GO TO 1000-ABEND-RTN.                                            
044200 250-EXIT.                                                                
044300     EXIT.                                                                
044400                                                                          
044500 260-ACCUMULATE-SESSION.                                                  
044600     MOVE "260-ACCUMULATE-SESSION" TO PARA-NAME.                          
044700     SET SUBJ-IDX TO CUR-SUBJ-SUB.                                        
044800     IF CUR-SESS-COUNT = MAX-SESSIONS                                     
044900         MOVE "TOO MANY SESSIONS FOR ONE SUBJECT" TO ABEND-REASON         
045000         MOVE MAX-SESSIONS TO EXPECTED-VAL                                
045100         GO TO 1000-ABEND-RTN.                                            
045200     ADD +1 TO CUR-SESS-COUNT.                                            
045300     ADD +1 TO ST-SESS-COUNT(SUBJ-IDX).                                   
045400     ADD +1 TO WS-TOT-SESSIONS.                                           
045500     ADD SESS-DURATION-MIN     TO ST-DUR-SUM(SUBJ-IDX).                   
045600     ADD SESS-COMPLETION-PCT   TO ST-COMPL-SUM(SUBJ-IDX).                 
045700     SET SCR-IDX TO CUR-SESS-COUNT.                                       
045800     COMPUTE SCR-NORM-PERF(SCR-IDX) ROUNDED =                             
045900             SESS-PERF-SCORE / 10.                                        
046000     ADD SCR-NORM-PERF(SCR-IDX) TO ST-PERF-SUM(SUBJ-IDX).                 
046100 260-EXIT.                                                                
046200     EXIT.                                                                
046300                                                                          
046400*EVALUATES THE SUBJECT CURRENTLY IN SUBJ-IDX WHILE ITS SESSIONS           
046500*ARE STILL SITTING IN SESSION-SCORE-TABLE.  THE RESULT IS ONLY            
046600*SAVED HERE (475-SAVE-SUBJECT-RESULT) - SEE CR-0612 - NOT WRITTEN,        
046700*SINCE SUBJECT GROUPS ON THE SESSION FILE DO NOT HAVE TO ARRIVE           
046800*IN PLAN ORDER AND RECOMND-FILE/SUBJWORK-FILE MUST.                       
046900 400-EVALUATE-SUBJECT.                                                    
047000     MOVE "400-EVALUATE-SUBJECT" TO PARA-NAME.                            
047100     SET SUBJ-IDX TO CUR-SUBJ-SUB.                                        
047200     PERFORM 410-COMPUTE-AVERAGES THRU 410-EXIT.                          
047300     PERFORM 420-COMPUTE-TREND THRU 420-EXIT.                             
047400     PERFORM 430-COMPUTE-CONSISTENCY THRU 430-EXIT.                       
047500     MOVE "N" TO CUR-REC-PRODUCED-SW.                                     
047600     PERFORM 440-RULE-TIME-ADJUSTMENT THRU 440-EXIT.                      
047700     IF NOT CUR-REC-WAS-PRODUCED                                          
047800         PERFORM 450-RULE-DIFFICULTY-CHG THRU 450-EXIT.                   
047900     IF NOT CUR-REC-WAS-PRODUCED                                          
048000         PERFORM 460-RULE-SCHEDULE-MOD THRU 460-EXIT.                     
048100     IF CUR-REC-WAS-PRODUCED                                              
048200         PERFORM 470-SCORE-CONFIDENCE THRU 470-EXIT.                      
048300     PERFORM 475-SAVE-SUBJECT-RESULT THRU 475-EXIT.                       
048400 400-EXIT.                                                                
048500     EXIT.                                                                
048600                                                                          
048700 410-COMPUTE-AVERAGES.                                                    
048800     MOVE "410-COMPUTE-AVERAGES" TO PARA-NAME.                            
048900     COMPUTE CUR-AVG-PERF ROUNDED =                                       
049000             ST-PERF-SUM(SUBJ-IDX) / ST-SESS-COUNT(SUBJ-IDX).             
049100     COMPUTE CUR-AVG-DUR ROUNDED =                                        
049200             ST-DUR-SUM(SUBJ-IDX) / ST-SESS-COUNT(SUBJ-IDX).              
049300     COMPUTE CUR-AVG-COMPL ROUNDED =                                      
049400             ST-COMPL-SUM(SUBJ-IDX) / ST-SESS-COUNT(SUBJ-IDX).            
049500 410-EXIT.                                                                
049600     EXIT.                                                                
049700                                                                          
049800*THE TREND IS THE AVERAGE NORMALIZED PERFORMANCE OF THE SECOND            
049900*HALF OF THE SUBJECT'S SESSIONS (IN SEQUENCE ORDER) LESS THE              
050000*AVERAGE OF THE FIRST HALF.  FIRST HALF = FIRST N/2 SESSIONS,             
050100*INTEGER DIVIDE - THE REMAINING SESSIONS ARE THE SECOND HALF.             
050200 420-COMPUTE-TREND.                                                       
050300     MOVE "420-COMPUTE-TREND" TO PARA-NAME.                               
050400     MOVE ZERO TO CUR-TREND.                                              
050500     IF ST-SESS-COUNT(SUBJ-IDX) < 2                                       
050600         GO TO 420-EXIT.                                                  
050700     DIVIDE ST-SESS-COUNT(SUBJ-IDX) BY 2                                  
050800            GIVING CUR-FIRST-HALF-N.                                      
050900     COMPUTE CUR-SECOND-HALF-N =                                          
051000             ST-SESS-COUNT(SUBJ-IDX) - CUR-FIRST-HALF-N.                  
051100     MOVE ZERO TO CUR-FIRST-HALF-SUM, CUR-SECOND-HALF-SUM.                
051200     PERFORM 425-SUM-FIRST-HALF THRU 425-EXIT                             
051300             VARYING SCR-IDX FROM 1 BY 1                                  
051400             UNTIL SCR-IDX > CUR-FIRST-HALF-N.                            
051500     PERFORM 427-SUM-SECOND-HALF THRU 427-EXIT                            
051600             VARYING SCR-IDX FROM CUR-FIRST-HALF-N BY 1                   
051700             UNTIL SCR-IDX > ST-SESS-COUNT(SUBJ-IDX).                     
051800     COMPUTE CUR-TREND ROUNDED =                                          
051900            (CUR-SECOND-HALF-SUM / CUR-SECOND-HALF-N)                     
052000          - (CUR-FIRST-HALF-SUM  / CUR-FIRST-HALF-N).                     
052100 420-EXIT.                                                                
052200     EXIT.                                                                
052300                                                                          
052400 425-SUM-FIRST-HALF.                                                      
052500     ADD SCR-NORM-PERF(SCR-IDX) TO CUR-FIRST-HALF-SUM.                    
052600 425-EXIT.                                                                
052700     EXIT.                                                                
052800                                                                          
052900 427-SUM-SECOND-HALF.                                                     
053000     IF SCR-IDX = CUR-FIRST-HALF-N                                        
053100         GO TO 427-EXIT.                                                  
053200     ADD SCR-NORM-PERF(SCR-IDX) TO CUR-SECOND-HALF-SUM.                   
053300 427-EXIT.                                                                
053400     EXIT.                                                                
053500                                                                          
053600*CONSISTENCY = 1 - SQUARE ROOT OF THE POPULATION VARIANCE OF THE          
053700*NORMALIZED PERFORMANCE SCORES, FLOORED AT ZERO.  WITH FEWER THAN         
053800*TWO SESSIONS CONSISTENCY DEFAULTS TO 1.  THIS SHOP HAS NO SQRT           
053900*VERB SO THE ROOT IS TAKEN BY NEWTON-RAPHSON - SEE 435-SQUARE-            
054000*ROOT FOR THE SEED AND PASS COUNT THAT MAKE IT ACCURATE OVER THE          
054100*WHOLE VARIANCE RANGE, NOT JUST THE MIDDLE OF IT.                         
054200 430-COMPUTE-CONSISTENCY.                                                 
054300     MOVE "430-COMPUTE-CONSISTENCY" TO PARA-NAME.                         
054400     IF ST-SESS-COUNT(SUBJ-IDX) < 2                                       
054500         MOVE 1 TO CUR-CONSISTENCY                                        
054600         GO TO 430-EXIT.                                                  
054700     MOVE ZERO TO CUR-VARIANCE.                                           
054800     PERFORM 432-SUM-SQ-DEVIATIONS THRU 432-EXIT                          
054900             VARYING SCR-IDX FROM 1 BY 1                                  
055000             UNTIL SCR-IDX > ST-SESS-COUNT(SUBJ-IDX).                     
055100     COMPUTE CUR-VARIANCE ROUNDED =                                       
055200             CUR-VARIANCE / ST-SESS-COUNT(SUBJ-IDX).                      
055300     PERFORM 435-SQUARE-ROOT THRU 435-EXIT.                               
055400     COMPUTE CUR-CONSISTENCY ROUNDED = 1 - WS-SQRT-RESULT.                
055500     IF CUR-CONSISTENCY < 0                                               
055600         MOVE 0 TO CUR-CONSISTENCY.                                       
055700 430-EXIT.                                                                
055800     EXIT.                                                                
055900                                                                          
056000 432-SUM-SQ-DEVIATIONS.                                                   
056100     COMPUTE CUR-VARIANCE ROUNDED = CUR-VARIANCE +                        
056200           ((SCR-NORM-PERF(SCR-IDX) - CUR-AVG-PERF) *                     
056300            (SCR-NORM-PERF(SCR-IDX) - CUR-AVG-PERF)).                     
056400 432-EXIT.                                                                
056500     EXIT.                                                                
056600                                                                          
056700*THE SEED USED TO BE THE VARIANCE ITSELF, WHICH IS A POOR START-          
056800*ING POINT FOR SMALL VARIANCES AND LEFT THE ROOT BADLY OFF AFTER          
056900*ONLY SIX PASSES (CR-0601).  A FIXED SEED OF 1.0 CONVERGES FROM           
057000*ABOVE FOR EVERY VARIANCE IN THE 0 TO 1 RANGE THIS FIELD CAN              
057100*HOLD, AND TWELVE PASSES CARRY THE RESULT TO FOUR DECIMALS EVEN           
057200*FOR A NEAR-ZERO VARIANCE.                                                
057300 435-SQUARE-ROOT.                                                         
057400     MOVE ZERO TO WS-SQRT-RESULT.                                         
057500     IF CUR-VARIANCE = ZERO                                               
057600         GO TO 435-EXIT.                                                  
057700     MOVE 1.0 TO WS-SQRT-RESULT.                                          
057800     MOVE CUR-VARIANCE TO WS-SQRT-X.                                      
057900     PERFORM 436-NEWTON-PASS THRU 436-EXIT 12 TIMES.                      
058000 435-EXIT.                                                                
058100     EXIT.                                                                
058200                                                                          
058300 436-NEWTON-PASS.                                                         
058400     COMPUTE WS-SQRT-RESULT ROUNDED =                                     
058500           (WS-SQRT-RESULT + (WS-SQRT-X /                                 
058600                               WS-SQRT-RESULT)) / 2.                      
058700 436-EXIT.                                                                
058800     EXIT.                                                                
058900                                                                          
059000*RULE 1 - TIME ADJUSTMENT.  FIRES WHEN AVERAGE NORMALIZED                 
059100*PERFORMANCE IS BELOW THE 60% THRESHOLD.  DISP-MINUTES IS SIZED           
059200*TO MATCH WS-NEXT-MINUTES (S9(7)) SINCE A 99999-MINUTE TIME               
059300*ALLOCATION TIMES THE 1.20 FACTOR RUNS TO SIX DIGITS.                     
059400 440-RULE-TIME-ADJUSTMENT.                                                
059500     MOVE "440-RULE-TIME-ADJUSTMENT" TO PARA-NAME.                        
059600     IF CUR-AVG-PERF NOT < PERFORMANCE-THRESHOLD                          
059700         GO TO 440-EXIT.                                                  
059800     COMPUTE WS-NEXT-MINUTES =                                            
059900           ST-TIME-ALLOC(SUBJ-IDX) * TIME-ADJUSTMENT-FACTOR.              
060000     MOVE WS-NEXT-MINUTES TO DISP-MINUTES.                                
060100     MOVE "TIME_ADJUSTMENT" TO CUR-REC-TYPE.                              
060200     MOVE DISP-MINUTES TO CUR-REC-VALUE.                                  
060300     COMPUTE DISP-PCT-NUM ROUNDED = CUR-AVG-PERF * 100.                   
060400     MOVE DISP-PCT-NUM TO DISP-PCT.                                       
060500     STRING "Performance below 60% threshold ("                           
060600              DISP-PCT "%). Increase study time by 20%..."                
060700         DELIMITED BY SIZE INTO CUR-REC-REASONING.                        
060800     MOVE "Y" TO CUR-REC-PRODUCED-SW.                                     
060900 440-EXIT.                                                                
061000     EXIT.                                                                
061100                                                                          
061200*RULE 2 - DIFFICULTY INCREASE.  FIRES ON CONSISTENTLY HIGH                
061300*PERFORMANCE WITH AT LEAST THREE SESSIONS, PROVIDED THE SUBJECT           
061400*IS NOT ALREADY AT THE ADVANCED LEVEL.                                    
061500 450-RULE-DIFFICULTY-CHG.                                                 
061600     MOVE "450-RULE-DIFFICULTY-CHG" TO PARA-NAME.                         
061700     IF CUR-AVG-PERF NOT > 0.85                                           
061800         GO TO 450-EXIT.                                                  
061900     IF ST-SESS-COUNT(SUBJ-IDX) < 3                                       
062000         GO TO 450-EXIT.                                                  
062100     IF ST-IS-ADVANCED(SUBJ-IDX)                                          
062200         GO TO 450-EXIT.                                                  
062300     MOVE "DIFFICULTY_CHANGE" TO CUR-REC-TYPE.                            
062400     IF ST-IS-BEGINNER(SUBJ-IDX)                                          
062500         MOVE "INTERMEDIATE" TO CUR-REC-VALUE                             
062600     ELSE                                                                 
062700         MOVE "ADVANCED" TO CUR-REC-VALUE.                                
062800     COMPUTE DISP-PCT-NUM ROUNDED = CUR-AVG-PERF * 100.                   
062900     MOVE DISP-PCT-NUM TO DISP-PCT.                                       
063000     STRING "Consistently high performance ("                             
063100              DISP-PCT                                                    
063200              "%) suggests ready for increased difficulty level."         
063300         DELIMITED BY SIZE INTO CUR-REC-REASONING.                        
063400     MOVE "Y" TO CUR-REC-PRODUCED-SW.                                     
063500 450-EXIT.                                                                
063600     EXIT.                                                                
063700                                                                          
063800*RULE 3 - SCHEDULE MODIFICATION.  FIRES WHEN SESSIONS ARE                 
063900*SHORT ON AVERAGE AND THERE ARE AT LEAST TWO OF THEM.  THE 30-            
064000*MINUTE CUTOFF IS TESTED AGAINST THE FULL FOUR-DECIMAL AVERAGE            
064100*IN CUR-AVG-DUR, NOT THE ONE-DECIMAL TEXT ROUNDED OUT BELOW FOR           
064200*THE REASONING LINE - A SUBJECT AVERAGING 29.96 MINUTES MUST              
064300*STILL FIRE EVEN THOUGH IT ROUNDS TO 30.0 ON THE REPORT.                  
064400 460-RULE-SCHEDULE-MOD.                                                   
064500     MOVE "460-RULE-SCHEDULE-MOD" TO PARA-NAME.                           
064600     IF CUR-AVG-DUR NOT < 30                                              
064700         GO TO 460-EXIT.                                                  
064800     IF ST-SESS-COUNT(SUBJ-IDX) < 2                                       
064900         GO TO 460-EXIT.                                                  
065000     MOVE "SCHEDULE_MODIFICATION" TO CUR-REC-TYPE.                        
065100     MOVE "EXTEND_SESSIONS" TO CUR-REC-VALUE.                             
065200     COMPUTE DISP-DUR-NUM ROUNDED = CUR-AVG-DUR.                          
065300     MOVE DISP-DUR-NUM TO DISP-DUR.                                       
065400     STRING "Short session durations (avg "                               
065500              DISP-DUR                                                    
065600              " min) may impact learning effectiveness..."                
065700         DELIMITED BY SIZE INTO CUR-REC-REASONING.                        
065800     MOVE "Y" TO CUR-REC-PRODUCED-SW.                                     
065900 460-EXIT.                                                                
066000     EXIT.                                                                
066100                                                                          
066200*CONFIDENCE = MIN(1.0, 0.70 + 0.2*MIN(1.0,COUNT/5.0)                      
066300*                       + 0.1*(ABS(AVGPERF-0.60)*2)).  THE                
066400*BOUNDING MIN()S AND THE ROUNDING ARE LEFT TO CONFSCOR SO ALL             
066500*CALLERS GET IDENTICAL ROUNDING - SEE CR-0377.                            
066600 470-SCORE-CONFIDENCE.                                                    
066700     MOVE "470-SCORE-CONFIDENCE" TO PARA-NAME.                            
066800     MOVE ST-SESS-COUNT(SUBJ-IDX) TO CS-SESSION-COUNT.                    
066900     MOVE CUR-AVG-PERF            TO CS-AVG-PERFORMANCE.                  
067000     CALL "CONFSCOR" USING CS-PARM-AREA.                                  
067100     MOVE CS-CONFIDENCE-OUT TO CUR-REC-CONFIDENCE.                        
067200 470-EXIT.                                                                
067300     EXIT.                                                                
067400                                                                          
067500*STASHES THIS SUBJECT'S EVALUATION RESULT INTO ITS SUBJ-TAB-              
067600*ENTRY (CR-0612) - SEE 500-WRITE-SUBJ-IN-PLAN-ORDER FOR WHERE             
067700*IT GETS WRITTEN OUT.                                                     
067800 475-SAVE-SUBJECT-RESULT.                                                 
067900     MOVE "475-SAVE-SUBJECT-RESULT" TO PARA-NAME.                         
068000     COMPUTE ST-RPT-AVG-PERF-PCT(SUBJ-IDX) ROUNDED =                      
068100             CUR-AVG-PERF * 100.                                          
068200     COMPUTE ST-RPT-AVG-DUR(SUBJ-IDX) ROUNDED = CUR-AVG-DUR.              
068300     MOVE CUR-REC-PRODUCED-SW TO ST-REC-PRODUCED-SW(SUBJ-IDX).            
068400     IF CUR-REC-WAS-PRODUCED                                              
068500         MOVE CUR-REC-TYPE       TO ST-REC-TYPE-SAVE(SUBJ-IDX)            
068600         MOVE CUR-REC-VALUE      TO ST-REC-VALUE-SAVE(SUBJ-IDX)           
068700         MOVE CUR-REC-CONFIDENCE TO ST-REC-CONF-SAVE(SUBJ-IDX)            
068800         MOVE CUR-REC-REASONING  TO ST-REC-REASON-SAVE(SUBJ-IDX).         
068900 475-EXIT.                                                                
069000     EXIT.                                                                
069100                                                                          
069200 480-WRITE-RECOMMENDATION.                                                
069300     MOVE "480-WRITE-RECOMMENDATION" TO PARA-NAME.                        
069400     IF NOT ST-REC-WAS-PRODUCED(SUBJ-IDX)                                 
069500         GO TO 480-EXIT.                                                  
069600     MOVE PLAN-ID-H                    TO REC-PLAN-ID-O.                  
069700     MOVE ST-SUBJ-ID(SUBJ-IDX)         TO REC-SUBJECT-ID-O.               
069800     MOVE ST-REC-TYPE-SAVE(SUBJ-IDX)   TO REC-TYPE-O.                     
069900     MOVE ST-REC-VALUE-SAVE(SUBJ-IDX)  TO REC-VALUE-O.                    
070000     MOVE ST-REC-CONF-SAVE(SUBJ-IDX)   TO REC-CONFIDENCE-O.               
070100     MOVE "PENDING"                    TO REC-STATUS-O.                   
070200     MOVE ST-REC-REASON-SAVE(SUBJ-IDX) TO REC-REASONING-O.                
070300     WRITE RECOMND-FILE-REC FROM RECOMMENDATION-REC.                      
070400     ADD +1 TO WS-TOT-RECS.                                               
070500     EVALUATE TRUE                                                        
070600         WHEN REC-IS-TIME-ADJ                                             
070700             ADD +1 TO WS-TOT-TIME-ADJ                                    
070800         WHEN REC-IS-DIFF-CHG                                             
070900             ADD +1 TO WS-TOT-DIFF-CHG                                    
071000         WHEN REC-IS-SCHED-MOD                                            
071100             ADD +1 TO WS-TOT-SCHED-MOD                                   
071200     END-EVALUATE.                                                        
071300     MOVE "Y" TO ST-REC-WRITTEN-SW(SUBJ-IDX).                             
071400 480-EXIT.                                                                
071500     EXIT.                                                                
071600                                                                          
071700 490-WRITE-SUBJECT-DETAIL.                                                
071800     MOVE "490-WRITE-SUBJECT-DETAIL" TO PARA-NAME.                        
071900     MOVE "D" TO WORK-REC-TYPE.                                           
072000     MOVE ST-SUBJ-ID(SUBJ-IDX)    TO WORK-SUBJ-ID.                        
072100     MOVE ST-SUBJ-NAME(SUBJ-IDX)  TO WORK-SUBJ-NAME.                      
072200     MOVE ST-SESS-COUNT(SUBJ-IDX) TO WORK-SESS-COUNT.                     
072300     MOVE ST-RPT-AVG-PERF-PCT(SUBJ-IDX) TO WORK-AVG-PERF-PCT.             
072400     MOVE ST-RPT-AVG-DUR(SUBJ-IDX)      TO WORK-AVG-DURATION.             
072500     IF ST-REC-WAS-PRODUCED(SUBJ-IDX)                                     
072600         MOVE ST-REC-TYPE-SAVE(SUBJ-IDX) TO WORK-PRODUCED-TYPE            
072700     ELSE                                                                 
072800         MOVE "NONE" TO WORK-PRODUCED-TYPE.                               
072900     ADD +1 TO WS-SUBJ-PROCESSED.                                         
073000     WRITE SUBJWORK-FILE-REC FROM SUBJ-WORK-REC.                          
073100 490-EXIT.                                                                
073200     EXIT.                                                                
073300                                                                          
073400*DRIVES THE ACTUAL RECOMND-FILE/SUBJWORK-FILE WRITES OFF                  
073500*SUBJ-TAB-ENTRY IN PLAN ORDER (CR-0612), AFTER ALL SESSIONS               
073600*HAVE BEEN READ AND EVERY SUBJECT'S RESULT IS SITTING IN THE              
073700*TABLE FROM 475-SAVE-SUBJECT-RESULT.  A SUBJECT WITH NO SESSIONS          
073800*HAS NOTHING TO WRITE.                                                    
073900 500-WRITE-SUBJ-IN-PLAN-ORDER.                                            
074000     MOVE "500-WRITE-SUBJ-IN-PLAN-ORDER" TO PARA-NAME.                    
074100     SET SUBJ-IDX TO 1.                                                   
074200 500-WRITE-LOOP.                                                          
074300     IF SUBJ-IDX > WS-TOT-SUBJECTS                                        
074400         GO TO 500-EXIT.                                                  
074500     IF ST-SESS-COUNT(SUBJ-IDX) > ZERO                                    
074600         PERFORM 480-WRITE-RECOMMENDATION THRU 480-EXIT                   
074700         PERFORM 490-WRITE-SUBJECT-DETAIL THRU 490-EXIT.                  
074800     SET SUBJ-IDX UP BY 1.                                                
074900     GO TO 500-WRITE-LOOP.                                                
075000 500-EXIT.                                                                
075100     EXIT.                                                                
075200                                                                          
075300 900-WRAPUP-LAST-SUBJECT.                                                 
075400     MOVE "900-WRAPUP-LAST-SUBJECT" TO PARA-NAME.                         
075500     PERFORM 400-EVALUATE-SUBJECT THRU 400-EXIT.                          
075600 900-EXIT.                                                                
075700     EXIT.                                                                
075800                                                                          
075900 910-READ-SESSION.                                                        
076000     MOVE "910-READ-SESSION" TO PARA-NAME.                                
076100     READ SESSION-FILE INTO SESSION-REC                                   
076200         AT END                                                           
076300         MOVE "N" TO MORE-SESSION-SW                                      
076400         GO TO 910-EXIT                                                   
076500     END-READ.                                                            
076600 910-EXIT.                                                                
076700     EXIT.                                                                
076800                                                                          
076900 800-OPEN-FILES.                                                          
077000     MOVE "800-OPEN-FILES" TO PARA-NAME.                                  
077100     OPEN INPUT  PLANHDR-FILE, SUBJECT-FILE, SESSION-FILE.                
077200     OPEN OUTPUT RECOMND-FILE, SUBJWORK-FILE, SYSOUT.                     
077300 800-EXIT.                                                                
077400     EXIT.                                                                
077500                                                                          
077600 850-CLOSE-FILES.                                                         
077700     MOVE "850-CLOSE-FILES" TO PARA-NAME.                                 
077800     CLOSE PLANHDR-FILE, SUBJECT-FILE, SESSION-FILE,                      
077900           RECOMND-FILE, SUBJWORK-FILE, SYSOUT.                           
078000 850-EXIT.                                                                
078100     EXIT.                                                                
078200                                                                          
078300 950-WRITE-TRAILER.                                                       
078400     MOVE "950-WRITE-TRAILER" TO PARA-NAME.                               
078500     MOVE "T" TO WORK-REC-TYPE.                                           
078600     MOVE WS-SUBJ-PROCESSED TO WORK-TOT-SUBJECTS.                         
078700     MOVE WS-TOT-SESSIONS  TO WORK-TOT-SESSIONS.                          
078800     MOVE WS-TOT-TIME-ADJ  TO WORK-TOT-TIME-ADJ.                          
078900     MOVE WS-TOT-DIFF-CHG  TO WORK-TOT-DIFF-CHG.                          
079000     MOVE WS-TOT-SCHED-MOD TO WORK-TOT-SCHED-MOD.                         
079100     MOVE WS-TOT-RECS      TO WORK-TOT-RECS.                              
079200     WRITE SUBJWORK-FILE-REC FROM SUBJ-WORK-REC.                          
079300 950-EXIT.                                                                
079400     EXIT.                                                                
079500                                                                          
079600 1000-ABEND-RTN.                                                          
079700     WRITE SYSOUT-REC FROM ABEND-REC.                                     
079800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
079900     DISPLAY "*** ABNORMAL END OF JOB-RECENGIN ***" UPON CONSOLE.         
080000     DIVIDE ZERO-VAL INTO ONE-VAL.                                        

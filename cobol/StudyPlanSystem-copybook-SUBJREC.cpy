000100*****************************************************************         
000200*SUBJECT RECORD - ONE RECORD PER SUBJECT OF THE PLAN, READ INTO           
000300*THE SUBJECT-TABLE IN RECENGIN WORKING STORAGE IN PLAN ORDER.             
000400*****************************************************************         
000500 01  SUBJECT-REC.                                                         
000600     05  SUBJ-ID-I               PIC 9(9).                                
000700     05  SUBJ-PLAN-ID-I          PIC 9(9).                                
000800     05  SUBJ-NAME-I             PIC X(30).                               
000900     05  SUBJ-DIFFICULTY-I       PIC X(12).                               
001000         88  SUBJ-IS-BEGINNER        VALUE "BEGINNER".                    
001100         88  SUBJ-IS-INTERMED        VALUE "INTERMEDIATE".                
001200         88  SUBJ-IS-ADVANCED        VALUE "ADVANCED".                    
001300     05  SUBJ-TIME-ALLOC-I       PIC 9(5).                                
001400     05  SUBJ-PROGRESS-PCT-I     PIC 9(3)V99.                             

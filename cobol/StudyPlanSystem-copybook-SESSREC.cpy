000100*****************************************************************         
000200*SESSION RECORD - ONE RECORD PER LOGGED STUDY SESSION.  THE FILE          
000300*ARRIVES GROUPED BY SESS-SUBJECT-ID, ASCENDING SESS-SEQ-NBR               
000400*WITHIN A SUBJECT - RECENGIN RELIES ON THIS ORDER FOR THE                 
000500*FIRST-HALF/SECOND-HALF TREND CALCULATION.                                
000600*****************************************************************         
000700 01  SESSION-REC.                                                         
000800     05  SESS-ID                 PIC 9(9).                                
000900     05  SESS-PLAN-ID             PIC 9(9).                               
001000     05  SESS-SUBJECT-ID         PIC 9(9).                                
001100     05  SESS-SEQ-NBR            PIC 9(9).                                
001200     05  SESS-DURATION-MIN       PIC 9(4).                                
001300     05  SESS-COMPLETION-PCT     PIC 9(3)V99.                             
001400     05  SESS-PERF-SCORE         PIC 9(2).                                
001500     05  SESS-NOTES              PIC X(40).                               
001600     05  FILLER                  PIC X(5).                                

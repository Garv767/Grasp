000100*****************************************************************         
000200*PLAN HEADER RECORD - ONE RECORD PER RUN, IDENTIFIES THE STUDY            
000300*PLAN BEING SCORED BY RECENGIN.  CARRIED FORWARD TO RECSUMRY              
000400*ON THE SUBJWORK HAND-OFF FILE AS THE "H" RECORD.                         
000500*****************************************************************         
000600 01  PLAN-HDR-REC.                                                        
000700     05  PLAN-ID-H               PIC 9(9).                                
000800     05  PLAN-USER-ID-H          PIC 9(9).                                
000900     05  PLAN-TITLE-H            PIC X(40).                               
001000     05  PLAN-STATUS-H           PIC X(10).                               
001100         88  PLAN-IS-ACTIVE          VALUE "ACTIVE".                      
001200         88  PLAN-IS-COMPLETED       VALUE "COMPLETED".                   
001300         88  PLAN-IS-PAUSED          VALUE "PAUSED".                      

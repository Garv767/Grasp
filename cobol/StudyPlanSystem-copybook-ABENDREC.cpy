000100*****************************************************************         
000200*STUDY PLAN SYSTEM - COMMON ABEND/DIAGNOSTIC DISPLAY RECORD               
000300*USED BY ALL RECENGIN-FAMILY PROGRAMS TO WRITE A ONE-LINE                 
000400*DIAGNOSTIC TO SYSOUT BEFORE AN ABNORMAL TERMINATION.                     
000500*****************************************************************         
000600 01  ABEND-REC.                                                           
000700     05  FILLER                  PIC X(4)  VALUE "*** ".                  
000800     05  ABEND-REASON            PIC X(50) VALUE SPACES.                  
000900     05  FILLER                  PIC X(1)  VALUE SPACE.                   
001000     05  FILLER                  PIC X(9)  VALUE "EXPECTED=".             
001100     05  EXPECTED-VAL            PIC X(10) VALUE SPACES.                  
001200     05  FILLER                  PIC X(1)  VALUE SPACE.                   
001300     05  FILLER                  PIC X(7)  VALUE "ACTUAL=".               
001400     05  ACTUAL-VAL              PIC X(10) VALUE SPACES.                  
001500     05  FILLER                  PIC X(8)  VALUE SPACES.                  
001600 01  PARA-NAME                   PIC X(32) VALUE SPACES.                  
001700 01  ZERO-VAL                    PIC 9(1)  VALUE ZERO.                    
001800 01  ONE-VAL                     PIC 9(1)  VALUE 1.                       
